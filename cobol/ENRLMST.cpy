000100*****************************************************************
000200* MEMBER:   ENRLMST
000300* ----------------------------------------------------------------
000400* DESCRIPTIVE NAME = ENROLLMENT MASTER / REPORT DRIVER RECORD
000500*
000600*     ONE ROW PER STUDENT-SUBJECT-YEAR ENROLLMENT TO BE REPORTED
000700*     ON BY THE NIGHTLY BATCH.  DRIVES ATMKRPT1 - ONE ATTENDANCE
000800*     AND MARKS STATISTICS PASS IS MADE FOR EVERY ROW READ HERE.
000900*     SORTED BY ROLL-NUMBER BY THE UPSTREAM EXTRACT JOB.
001000*
001100*     CHANGE ACTIVITY -
001200*  DATE    BY    REQUEST    DESCRIPTION                           ENR001  
001300*  ------- ----  ---------  ---------------------------------     ENR001  
001400*  02/06/96 RRT  AE-0009    ORIGINAL MEMBER.                      ENR002  
001500*  05/18/99 MKB  AE-0041    WIDENED ACADEMIC-YEAR TO 9 BYTES      ENR003  
001600*                           ("CCYY-CCYY") - 2-DIGIT YEAR CODE     ENR004  
001700*                           RETIRED UNDER THE Y2K EFFORT.         ENR005  
001800*****************************************************************
001900 01  ENRL-MASTER-REC.
002000     05  ENRL-ENROLLMENT-ID          PIC 9(6).
002100     05  ENRL-STUDENT-ID             PIC 9(6).
002200     05  ENRL-ROLL-NUMBER            PIC X(10).
002300     05  ENRL-STUDENT-NAME           PIC X(30).
002400     05  ENRL-SUBJECT-CODE           PIC X(8).
002500     05  ENRL-SUBJECT-NAME           PIC X(30).
002600     05  ENRL-ACADEMIC-YEAR          PIC X(9).
002700*        REDEFINES THE ACADEMIC-YEAR "CCYY-CCYY" LITERAL SO THE
002800*        START/END YEAR CAN BE MOVED OUT WITHOUT UNSTRINGING.
002900     05  ENRL-ACADEMIC-YEAR-R REDEFINES ENRL-ACADEMIC-YEAR.
003000         10  ENRL-YEAR-START         PIC X(4).
003100         10  ENRL-YEAR-SEP           PIC X(1).
003200         10  ENRL-YEAR-END           PIC X(4).
003300     05  FILLER                      PIC X(1).
