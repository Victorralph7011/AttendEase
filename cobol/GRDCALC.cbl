000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COLLEGE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  GRDCALC
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* COMPUTES A PERCENTAGE AND LETTER GRADE FOR ONE MARKS FIGURE -
001000* EITHER A SINGLE ASSESSMENT OR A STUDENT'S ACCUMULATED TOTAL FOR
001100* A SUBJECT - AND, WHEN ASKED, THE WEIGHTED-MARKS CONTRIBUTION OF
001200* ONE ASSESSMENT TOWARD ITS SUBJECT TOTAL.  CALLED ONCE PER
001300* ASSESSMENT DETAIL LINE AND ONCE MORE FOR THE ENROLLMENT'S
001400* OVERALL TOTAL BY ATMKRPT1.
001500*
001600* CAN BE CALLED STANDALONE FROM ANY FUTURE MARKS-ENTRY PROGRAM -
001700* KEEP THE GRADE TABLE HERE AND NOWHERE ELSE.
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    GRDCALC.
002100 AUTHOR.        D STOUT.
002200 INSTALLATION.  COLLEGE SYSTEMS GROUP.
002300 DATE-WRITTEN.  04/24/96.
002400 DATE-COMPILED. 04/24/96.
002500 SECURITY.      NON-CONFIDENTIAL.
002600*****************************************************************
002700*                     C H A N G E   L O G
002800*
002900*  DATE     BY    REQUEST     DESCRIPTION                         GRD001  
003000*  -------- ----  ----------  ----------------------------        GRD001  
003100*  04/24/96 RRT   AE-0017     ORIGINAL PROGRAM - PERCENTAGE       GRD002  
003200*                 AND 7-WAY GRADE TABLE ONLY.                     GRD003  
003300*  08/02/97 WLT   AE-0031     ADDED PASS/FAIL SWITCH - MARKS      GRD004  
003400*                 ENTRY SCREEN WAS DOING ITS OWN >= 40 TEST.      GRD005  
003500*  09/30/98 WLT   AE-0038     ADDED WEIGHTED-MARKS ENTRY POINT    GRD006  
003600*                 FOR THE NEW SUBJECT-WEIGHTAGE SCHEME.           GRD007  
003700*  01/05/99 MKB   AE-Y2K-02   Y2K REVIEW - NO DATE FIELDS IN      GRD008  
003800*                 THIS MODULE, NO CHANGE REQUIRED.                GRD009  
003900*  11/14/03 DJS   AE-0058     ROUNDED PERCENTAGE TO 2 DECIMALS    GRD010  
004000*                 PER REGISTRAR - WAS TRUNCATING BEFORE.          GRD011  
004100*  03/19/07 DJS   AE-0066     GRD-CALL-FUNCTION NOW VALIDATED     GRD012  
004200*                 ON ENTRY - BAD CALLERS USED TO GET GARBAGE.     GRD013  
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005350*        PARA-NAME IS THE PARAGRAPH-ENTRY TRACE FIELD - STANDALONE
005360*        SAME AS THE SHOP'S OTHER SUBPROGRAMS.
005370 77  PARA-NAME                       PIC X(20) VALUE SPACES.
005600*        DISPLAY-TRACE BREAKDOWNS - WHOLE/FRACTION VIEWS OF THE
005700*        THREE COMPUTED FIGURES SO A TRACE DISPLAY DOES NOT HAVE
005800*        TO EDIT THE PACKED PERCENT FIELDS ITSELF.
005900 01  WS-PCT-DISPLAY-GROUP.
006000     05  WS-PCT-DISPLAY              PIC 9(3)V99.
006100     05  WS-PCT-DISPLAY-R REDEFINES WS-PCT-DISPLAY.
006200         10  WS-PCT-WHOLE             PIC 9(3).
006300         10  WS-PCT-FRACTION          PIC 9(2).
006310     05  FILLER                      PIC X(1).
006400 01  WS-WGT-DISPLAY-GROUP.
006500     05  WS-WGT-DISPLAY              PIC 9(3)V99.
006600     05  WS-WGT-DISPLAY-R REDEFINES WS-WGT-DISPLAY.
006700         10  WS-WGT-WHOLE             PIC 9(3).
006800         10  WS-WGT-FRACTION          PIC 9(2).
006810     05  FILLER                      PIC X(1).
006900 01  WS-SCORE-DISPLAY-GROUP.
007000     05  WS-SCORE-DISPLAY            PIC 9(5)V99.
007100     05  WS-SCORE-DISPLAY-R REDEFINES WS-SCORE-DISPLAY.
007200         10  WS-SCORE-WHOLE           PIC 9(5).
007300         10  WS-SCORE-FRACTION        PIC 9(2).
007310     05  FILLER                      PIC X(1).
007400 LINKAGE SECTION.
007500 01  GRD-CALL-FUNCTION               PIC X(1).
007600     88  GRD-FN-PERCENTAGE               VALUE '1'.
007700     88  GRD-FN-WEIGHTED                 VALUE '2'.
007800 01  GRD-PARMS.
007900     05  GRD-SCORE                   PIC 9(5)V99.
008000     05  GRD-BASE                    PIC 9(5)V99.
008100     05  GRD-WEIGHTAGE                PIC 9(3)V99.
008200     05  GRD-PERCENTAGE               PIC 9(3)V99.
008300     05  GRD-WEIGHTED-MARKS           PIC 9(3)V99.
008400     05  GRD-GRADE                   PIC X(2).
008500     05  GRD-PASSED-SW               PIC X(1).
008600         88  GRD-PASSED                  VALUE 'Y'.
008610     05  FILLER                      PIC X(1).
008700*****************************************************************
008800 PROCEDURE DIVISION USING GRD-CALL-FUNCTION, GRD-PARMS.
008900*****************************************************************
009000 000-MAIN-RTN.
009100     MOVE "000-MAIN-RTN" TO PARA-NAME.
009200     MOVE ZERO TO GRD-PERCENTAGE, GRD-WEIGHTED-MARKS.
009300     MOVE 'N' TO GRD-PASSED-SW.
009400     MOVE SPACES TO GRD-GRADE.
009500
009600     EVALUATE TRUE
009700         WHEN GRD-FN-PERCENTAGE
009800             PERFORM 100-COMPUTE-PERCENTAGE THRU 100-EXIT
009900             PERFORM 200-LOOKUP-GRADE THRU 200-EXIT
010000         WHEN GRD-FN-WEIGHTED
010100             PERFORM 300-COMPUTE-WEIGHTED-MARKS THRU 300-EXIT
010200         WHEN OTHER
010300             GO TO 900-BAD-FUNCTION-RTN
010400     END-EVALUATE.
010500
010600     GOBACK.
010700
010800 100-COMPUTE-PERCENTAGE.
010900     MOVE "100-COMPUTE-PERCENTAGE" TO PARA-NAME.
011000     MOVE GRD-SCORE TO WS-SCORE-DISPLAY.
011100     DISPLAY '100-COMPUTE-PERCENTAGE SCORE=' WS-SCORE-WHOLE
011200             '.' WS-SCORE-FRACTION.
011300*        PERCENTAGE = (SCORE / BASE) * 100, ROUNDED 2 DECIMALS,
011400*        OR ZERO WHEN THE BASE IS NOT POSITIVE.
011500     IF GRD-BASE > ZERO
011600         COMPUTE GRD-PERCENTAGE ROUNDED =
011700             (GRD-SCORE / GRD-BASE) * 100
011800     ELSE
011900         MOVE ZERO TO GRD-PERCENTAGE
012000     END-IF.
012100
012200     IF GRD-PERCENTAGE >= 40.00
012300         SET GRD-PASSED TO TRUE
012400     ELSE
012500         MOVE 'N' TO GRD-PASSED-SW
012600     END-IF.
012700 100-EXIT.
012800     EXIT.
012900
013000 200-LOOKUP-GRADE.
013100     MOVE "200-LOOKUP-GRADE" TO PARA-NAME.
013200     MOVE GRD-PERCENTAGE TO WS-PCT-DISPLAY.
013300     EVALUATE TRUE
013400         WHEN WS-PCT-DISPLAY >= 90.00
013500             MOVE 'O ' TO GRD-GRADE
013600         WHEN WS-PCT-DISPLAY >= 80.00
013700             MOVE 'A+' TO GRD-GRADE
013800         WHEN WS-PCT-DISPLAY >= 70.00
013900             MOVE 'A ' TO GRD-GRADE
014000         WHEN WS-PCT-DISPLAY >= 60.00
014100             MOVE 'B+' TO GRD-GRADE
014200         WHEN WS-PCT-DISPLAY >= 50.00
014300             MOVE 'B ' TO GRD-GRADE
014400         WHEN WS-PCT-DISPLAY >= 40.00
014500             MOVE 'C ' TO GRD-GRADE
014600         WHEN OTHER
014700             MOVE 'F ' TO GRD-GRADE
014800     END-EVALUATE.
014900 200-EXIT.
015000     EXIT.
015100
015200 300-COMPUTE-WEIGHTED-MARKS.
015300     MOVE "300-COMPUTE-WEIGHTED-MARKS" TO PARA-NAME.
015400*        WEIGHTED-MARKS = (SCORE / BASE) * WEIGHTAGE, OR ZERO
015500*        WHEN THE BASE OR THE WEIGHTAGE IS NOT POSITIVE.
015600     IF GRD-BASE > ZERO AND GRD-WEIGHTAGE > ZERO
015700         COMPUTE GRD-WEIGHTED-MARKS ROUNDED =
015800             (GRD-SCORE / GRD-BASE) * GRD-WEIGHTAGE
015900     ELSE
016000         MOVE ZERO TO GRD-WEIGHTED-MARKS
016100     END-IF.
016200
016300     MOVE GRD-WEIGHTED-MARKS TO WS-WGT-DISPLAY.
016400     DISPLAY '300-COMPUTE-WEIGHTED-MARKS RESULT=' WS-WGT-WHOLE
016500             '.' WS-WGT-FRACTION.
016600 300-EXIT.
016700     EXIT.
016800
016900 900-BAD-FUNCTION-RTN.
017000     MOVE "900-BAD-FUNCTION-RTN" TO PARA-NAME.
017100     DISPLAY 'GRDCALC *** INVALID GRD-CALL-FUNCTION: '
017200             GRD-CALL-FUNCTION.
017300     MOVE ZERO TO GRD-PERCENTAGE, GRD-WEIGHTED-MARKS.
017400     GOBACK.
