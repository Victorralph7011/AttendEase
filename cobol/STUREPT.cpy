000100*****************************************************************
000200* MEMBER:   STUREPT
000300* ----------------------------------------------------------------
000400* DESCRIPTIVE NAME = STUDENT PERFORMANCE REPORT RECORD
000500*
000600*     ONE ENTRY PER ENROLLMENT-MASTER ROW PROCESSED.  BUILT BY
000700*     ATMKRPT1, HELD IN THE WS-REPORT-TABLE FOR THE AT-RISK SCAN,
000800*     AND WRITTEN (IN FORMATTED FORM) TO REPORT-OUT AND, FOR THE
000900*     FLAGGED SUBSET, TO ATRISK-OUT.
001000*
001100*     CHANGE ACTIVITY -
001200*  DATE    BY    REQUEST    DESCRIPTION                           STU001  
001300*  ------- ----  ---------  ---------------------------------     STU001  
001400*  07/09/96 RRT  AE-0021    ORIGINAL MEMBER.                      STU002  
001500*  03/02/00 MKB  AE-0045    ADDED RISK-LEVEL - PLAIN Y/N          STU003  
001600*                           AT-RISK FLAG WAS NOT ENOUGH FOR       STU004  
001700*                           THE DEAN'S OFFICE TRIAGE REPORT.      STU005  
001800*****************************************************************
001900 01  STU-REPORT-REC.
002000     05  STU-ROLL-NUMBER             PIC X(10).
002100     05  STU-STUDENT-NAME            PIC X(30).
002200     05  STU-SUBJECT-CODE            PIC X(8).
002300     05  STU-TOTAL-CLASSES           PIC 9(4).
002400     05  STU-CLASSES-ATTENDED        PIC 9(4).
002500     05  STU-CLASSES-ABSENT          PIC 9(4).
002600     05  STU-ATTENDANCE-PCT          PIC 9(3)V9(2).
002700     05  STU-TOTAL-MARKS-OBTAINED    PIC 9(5)V9(2).
002800     05  STU-TOTAL-MAX-MARKS         PIC 9(5)V9(2).
002900     05  STU-OVERALL-PCT             PIC 9(3)V9(2).
003000     05  STU-OVERALL-GRADE           PIC X(2).
003100     05  STU-PERFORMANCE-LEVEL       PIC X(12).
003200     05  STU-IS-AT-RISK              PIC X(1).
003300         88  STU-AT-RISK                 VALUE 'Y'.
003400     05  STU-RISK-LEVEL               PIC X(6).
003500         88  STU-RISK-HIGH               VALUE 'HIGH'.
003600         88  STU-RISK-MEDIUM             VALUE 'MEDIUM'.
003700         88  STU-RISK-LOW                VALUE 'LOW'.
003800         88  STU-RISK-NONE               VALUE 'NONE'.
003900     05  FILLER                       PIC X(5).
