000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COLLEGE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  RSKLVL
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* GIVEN AN ENROLLMENT'S ROUNDED ATTENDANCE-PCT AND OVERALL-PCT,
001000* RETURNS THE REPORT-LEVEL PERFORMANCE CLASSIFICATION (4-TIER)
001100* AND THE AT-RISK FLAG / RISK-LEVEL USED BY THE DEAN'S OFFICE
001200* TRIAGE REPORT.  CALLED ONCE PER ENROLLMENT BY ATMKRPT1 AFTER
001300* GRDCALC HAS RETURNED THE OVERALL PERCENTAGE.
001400*****************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    RSKLVL.
001700 AUTHOR.        D STOUT.
001800 INSTALLATION.  COLLEGE SYSTEMS GROUP.
001900 DATE-WRITTEN.  07/09/96.
002000 DATE-COMPILED. 07/09/96.
002100 SECURITY.      NON-CONFIDENTIAL.
002200*****************************************************************
002300*                     C H A N G E   L O G
002400*
002500*  DATE     BY    REQUEST     DESCRIPTION                         RSK001  
002600*  -------- ----  ----------  ----------------------------        RSK001  
002700*  07/09/96 RRT   AE-0021     ORIGINAL PROGRAM - PERFORMANCE      RSK002  
002800*                 LEVEL ONLY, NO RISK CLASSIFICATION YET.         RSK003  
002900*  03/02/00 MKB   AE-0045     ADDED RISK-LEVEL CLASSIFICATION     RSK004  
003000*                 FOR THE NEW DEAN'S OFFICE TRIAGE REPORT -       RSK005  
003100*                 4-WAY HIGH/MEDIUM/LOW/NONE SCALE.               RSK006  
003200*  01/05/99 MKB   AE-Y2K-02   Y2K REVIEW - NO DATE FIELDS IN      RSK007  
003300*                 THIS MODULE, NO CHANGE REQUIRED.                RSK008  
003400*  11/14/03 DJS   AE-0058     CLARIFIED EVALUATE ORDER PER        RSK009  
003500*                 REGISTRAR MEMO - FAILING GRADE TAKES            RSK010  
003600*                 PRIORITY OVER LOW ATTENDANCE ALONE.             RSK011  
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004750*        PARA-NAME IS THE PARAGRAPH-ENTRY TRACE FIELD - STANDALONE
004760*        SAME AS THE SHOP'S OTHER SUBPROGRAMS.
004770 77  PARA-NAME                       PIC X(20) VALUE SPACES.
005000*        THE THREE RISK SWITCHES ARE KEPT TOGETHER IN ONE GROUP SO
005010*        200-CLASSIFY-RISK CAN TRACE ALL THREE WITH ONE REDEFINED
005020*        3-CHAR VIEW INSTEAD OF THREE SEPARATE DISPLAY STATEMENTS.
005030 01  WS-RISK-SWITCHES-GROUP.
005040     05  WS-RISK-SWITCHES.
005050         10  WS-LOW-ATTENDANCE-SW    PIC X(1) VALUE 'N'.
005060             88  WS-LOW-ATTENDANCE       VALUE 'Y'.
005070         10  WS-FAILING-GRADES-SW    PIC X(1) VALUE 'N'.
005080             88  WS-FAILING-GRADES       VALUE 'Y'.
005090         10  WS-POOR-PERFORMANCE-SW  PIC X(1) VALUE 'N'.
005095             88  WS-POOR-PERFORMANCE     VALUE 'Y'.
005100     05  WS-RISK-SWITCHES-R REDEFINES WS-RISK-SWITCHES
005110                                      PIC X(3).
005120     05  FILLER                      PIC X(1).
005600*        DISPLAY-TRACE BREAKDOWNS OF THE TWO INCOMING PERCENTAGES
005700*        SAME IDIOM AS GRDCALC - A WHOLE/FRACTION VIEW FOR THE
005800*        PARAGRAPH-ENTRY TRACE DISPLAYS BELOW.
005900 01  WS-ATTEND-DISPLAY-GROUP.
006000     05  WS-ATTEND-DISPLAY            PIC 9(3)V99.
006100     05  WS-ATTEND-DISPLAY-R REDEFINES WS-ATTEND-DISPLAY.
006200         10  WS-ATTEND-WHOLE           PIC 9(3).
006300         10  WS-ATTEND-FRACTION        PIC 9(2).
006310     05  FILLER                       PIC X(1).
006400 01  WS-OVERALL-DISPLAY-GROUP.
006500     05  WS-OVERALL-DISPLAY           PIC 9(3)V99.
006600     05  WS-OVERALL-DISPLAY-R REDEFINES WS-OVERALL-DISPLAY.
006700         10  WS-OVERALL-WHOLE          PIC 9(3).
006800         10  WS-OVERALL-FRACTION       PIC 9(2).
006810     05  FILLER                       PIC X(1).
006900 LINKAGE SECTION.
007000 01  RSK-PARMS.
007100     05  RSK-ATTENDANCE-PCT          PIC 9(3)V99.
007200     05  RSK-OVERALL-PCT             PIC 9(3)V99.
007300     05  RSK-PERFORMANCE-LEVEL       PIC X(12).
007400     05  RSK-IS-AT-RISK              PIC X(1).
007500     05  RSK-RISK-LEVEL              PIC X(6).
007510     05  FILLER                      PIC X(1).
007600*****************************************************************
007700 PROCEDURE DIVISION USING RSK-PARMS.
007800*****************************************************************
007900 000-MAIN-RTN.
008000     MOVE "000-MAIN-RTN" TO PARA-NAME.
008100     MOVE RSK-ATTENDANCE-PCT TO WS-ATTEND-DISPLAY.
008200     MOVE RSK-OVERALL-PCT    TO WS-OVERALL-DISPLAY.
008300     DISPLAY 'RSKLVL ENTERED  ATTEND%=' WS-ATTEND-WHOLE '.'
008400             WS-ATTEND-FRACTION '  OVERALL%=' WS-OVERALL-WHOLE
008500             '.' WS-OVERALL-FRACTION.
008600
008700     PERFORM 100-CLASSIFY-PERFORMANCE THRU 100-EXIT.
008800     PERFORM 200-CLASSIFY-RISK        THRU 200-EXIT.
008900
009000     GOBACK.
009100
009200 100-CLASSIFY-PERFORMANCE.
009300     MOVE "100-CLASSIFY-PERFORMANCE" TO PARA-NAME.
009400*        REPORT-LEVEL 4-TIER SCALE FROM THE OVERALL PERCENTAGE.
009500*        (THE FINER 6-TIER PER-ASSESSMENT SCALE LIVES ON THE
009600*        MARKS-ENTRY SCREEN, NOT IN THIS BATCH REPORT.)
009700     EVALUATE TRUE
009800         WHEN RSK-OVERALL-PCT >= 80.00
009900             MOVE 'Excellent   ' TO RSK-PERFORMANCE-LEVEL
010000         WHEN RSK-OVERALL-PCT >= 60.00
010100             MOVE 'Good        ' TO RSK-PERFORMANCE-LEVEL
010200         WHEN RSK-OVERALL-PCT >= 40.00
010300             MOVE 'Average     ' TO RSK-PERFORMANCE-LEVEL
010400         WHEN OTHER
010500             MOVE 'Poor        ' TO RSK-PERFORMANCE-LEVEL
010600     END-EVALUATE.
010700 100-EXIT.
010800     EXIT.
010900
011000 200-CLASSIFY-RISK.
011100     MOVE "200-CLASSIFY-RISK" TO PARA-NAME.
011200     MOVE 'N' TO WS-LOW-ATTENDANCE-SW.
011300     MOVE 'N' TO WS-FAILING-GRADES-SW.
011400     MOVE 'N' TO WS-POOR-PERFORMANCE-SW.
011500
011600     IF RSK-ATTENDANCE-PCT < 75.00
011700         SET WS-LOW-ATTENDANCE TO TRUE
011800     END-IF.
011900     IF RSK-OVERALL-PCT < 40.00
012000         SET WS-FAILING-GRADES TO TRUE
012100     END-IF.
012200     IF RSK-OVERALL-PCT < 50.00
012300         SET WS-POOR-PERFORMANCE TO TRUE
012400     END-IF.
012410     DISPLAY '200-CLASSIFY-RISK SWITCHES(LOW/FAIL/POOR)='
012420             WS-RISK-SWITCHES-R.
012500
012600*        FIRST MATCH WINS - KEEP THIS ORDER, THE REGISTRAR'S
012700*        MEMO OF 11/14/03 IS EXPLICIT ABOUT IT (AE-0058).
012800     EVALUATE TRUE
012900         WHEN WS-FAILING-GRADES
013000              OR (WS-LOW-ATTENDANCE AND WS-POOR-PERFORMANCE)
013100             MOVE 'Y'    TO RSK-IS-AT-RISK
013200             MOVE 'HIGH' TO RSK-RISK-LEVEL
013300         WHEN WS-LOW-ATTENDANCE OR WS-POOR-PERFORMANCE
013400             MOVE 'Y'      TO RSK-IS-AT-RISK
013500             MOVE 'MEDIUM' TO RSK-RISK-LEVEL
013600         WHEN RSK-ATTENDANCE-PCT < 85.00
013700              OR RSK-OVERALL-PCT < 60.00
013800             MOVE 'N'   TO RSK-IS-AT-RISK
013900             MOVE 'LOW' TO RSK-RISK-LEVEL
014000         WHEN OTHER
014100             MOVE 'N'    TO RSK-IS-AT-RISK
014200             MOVE 'NONE' TO RSK-RISK-LEVEL
014300     END-EVALUATE.
014400 200-EXIT.
014500     EXIT.
