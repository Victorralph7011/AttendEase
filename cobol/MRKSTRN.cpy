000100*****************************************************************
000200* MEMBER:   MRKSTRN
000300* ----------------------------------------------------------------
000400* DESCRIPTIVE NAME = ASSESSMENT MARKS TRANSACTION RECORD
000500*
000600*     ONE ENTRY PER GRADED ASSESSMENT (QUIZ/TEST/ASSIGNMENT) FOR
000700*     AN ENROLLMENT.  SORTED BY ENROLLMENT-ID THEN ASSESSMENT-DATE
000800*     BY THE UPSTREAM EXTRACT JOB.
000900*
001000*     CHANGE ACTIVITY -
001100*  DATE    BY    REQUEST    DESCRIPTION                           MRK001  
001200*  ------- ----  ---------  ---------------------------------     MRK001  
001300*  04/22/96 RRT  AE-0017    ORIGINAL MEMBER.                      MRK002  
001400*  09/30/98 WLT  AE-0038    ADDED WEIGHTAGE - SOME SUBJECTS       MRK003  
001500*                           WEIGHT QUIZZES LESS THAN FINALS.      MRK004  
001600*  01/05/99 MKB  AE-Y2K-02  EXPANDED ASSESSMENT-DATE TO 8         MRK005  
001700*                           DIGITS (CCYYMMDD) FOR Y2K.            MRK006  
001800*  06/19/01 DJS  AE-0049    ADDED ENTERED-BY FOR AUDIT TRAIL.     MRK007  
001900*****************************************************************
002000 01  MRKS-TRANSACTION-REC.
002100     05  MRKS-ENROLLMENT-ID          PIC 9(6).
002200     05  MRKS-ASSESSMENT-TYPE-ID     PIC 9(4).
002300     05  MRKS-MAX-MARKS              PIC 9(3)V9(2).
002400     05  MRKS-MARKS-OBTAINED         PIC 9(3)V9(2).
002500     05  MRKS-ASSESSMENT-DATE        PIC 9(8).
002600*        REDEFINES THE ASSESSMENT DATE FOR CONTROL-BREAK AND
002700*        EDIT WORK, SAME IDIOM AS ATNDTRN.
002800     05  MRKS-ASSESSMENT-DATE-R REDEFINES MRKS-ASSESSMENT-DATE.
002900         10  MRKS-DATE-CENTURY       PIC 9(2).
003000         10  MRKS-DATE-YEAR          PIC 9(2).
003100         10  MRKS-DATE-MONTH         PIC 9(2).
003200         10  MRKS-DATE-DAY           PIC 9(2).
003300     05  MRKS-ENTERED-BY             PIC 9(6).
003400     05  MRKS-WEIGHTAGE              PIC 9(3)V9(2).
003500     05  FILLER                      PIC X(41).
