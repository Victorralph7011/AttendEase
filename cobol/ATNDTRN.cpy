000100*****************************************************************
000200* MEMBER:   ATNDTRN
000300* ----------------------------------------------------------------
000400* DESCRIPTIVE NAME = ATTENDANCE TRANSACTION RECORD
000500*
000600*     ONE ENTRY PER CLASS SESSION MARKED FOR AN ENROLLMENT (A
000700*     STUDENT/SUBJECT/YEAR COMBINATION).  INPUT TO THE NIGHTLY
000800*     ATTENDANCE-AND-MARKS BATCH, SORTED BY ENROLLMENT-ID THEN BY
000900*     ATTENDANCE-DATE BY THE UPSTREAM EXTRACT JOB.
001000*
001100*     CHANGE ACTIVITY -
001200*  DATE    BY    REQUEST    DESCRIPTION                           ATND001 
001300*  ------- ----  ---------  ---------------------------------     ATND001 
001400*  03/11/96 RRT  AE-0014    ORIGINAL MEMBER - REPLACES THE        ATND002 
001500*                           OLD "DAILY ROLL SHEET" 80-COL CARD    ATND003 
001600*                           IMAGE FORMERLY READ BY ATRPT010.      ATND004 
001700*  08/02/97 WLT  AE-0031    ADDED EXCUSED STATUS (E) PER          ATND005 
001800*                           REGISTRAR REQUEST.                    ATND006 
001900*  01/05/99 MKB  AE-Y2K-02  EXPANDED ATTENDANCE-DATE TO 8         ATND007 
002000*                           DIGITS (CCYYMMDD) FOR Y2K.            ATND008 
002100*  11/14/03 DJS  AE-0058    ADDED MARKED-BY FOR AUDIT TRAIL.      ATND009 
002200*****************************************************************
002300 01  ATND-TRANSACTION-REC.
002400     05  ATND-ENROLLMENT-ID          PIC 9(6).
002500     05  ATND-ATTENDANCE-DATE        PIC 9(8).
002600*        REDEFINES THE SESSION DATE FOR CONTROL-BREAK AND
002700*        EDIT WORK WITHOUT UNSTRINGING IT EVERY TIME.
002800     05  ATND-ATTENDANCE-DATE-R REDEFINES ATND-ATTENDANCE-DATE.
002900         10  ATND-DATE-CENTURY       PIC 9(2).
003000         10  ATND-DATE-YEAR          PIC 9(2).
003100         10  ATND-DATE-MONTH         PIC 9(2).
003200         10  ATND-DATE-DAY           PIC 9(2).
003300     05  ATND-STATUS-CODE            PIC X(1).
003400         88  ATND-PRESENT                VALUE 'P'.
003500         88  ATND-ABSENT                 VALUE 'A'.
003600         88  ATND-LATE                   VALUE 'L'.
003700         88  ATND-EXCUSED                VALUE 'E'.
003800         88  ATND-COUNTS-AS-ATTENDED     VALUE 'P' 'L' 'E'.
003900     05  ATND-MARKED-BY              PIC 9(6).
004000     05  ATND-REMARKS                PIC X(40).
004100     05  FILLER                      PIC X(19).
