000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF THE COLLEGE SYSTEMS GROUP
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  ATMKRPT1
000600*
000700* AUTHOR :  Doug Stout
000800*
000900* NIGHTLY ATTENDANCE-AND-MARKS BATCH.  DRIVEN BY THE ENROLLMENT
001000* EXTRACT (ONE ROW PER STUDENT/SUBJECT/YEAR), MATCHES EACH
001100* ENROLLMENT AGAINST ITS ATTENDANCE AND MARKS TRANSACTIONS,
001200* CALLS GRDCALC AND RSKLVL TO GRADE AND CLASSIFY THE ENROLLMENT,
001300* WRITES A STUDENT-REPORT LINE TO REPORT-OUT FOR EVERY ENROLLMENT,
001400* AND BUILDS THE DEAN'S OFFICE AT-RISK LISTING (ATRISK-OUT),
001500* WORST-PERCENTAGE-FIRST, FROM THE ACCUMULATED REPORT TABLE.
001600*
001700* REPLACES THE OLD ATRPT010 CARD-IMAGE ROLL-SHEET REPORT AND THE
001800* SEPARATE ATRISK02 FAILING-GRADES LISTING - ONE PASS NOW DOES
001900* BOTH PER THE REGISTRAR'S AE-0058 CONSOLIDATION REQUEST.
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    ATMKRPT1.
002300 AUTHOR.        D STOUT.
002400 INSTALLATION.  COLLEGE SYSTEMS GROUP.
002500 DATE-WRITTEN.  02/06/96.
002600 DATE-COMPILED. 02/06/96.
002700 SECURITY.      NON-CONFIDENTIAL.
002800*****************************************************************
002900*                     C H A N G E   L O G
003000*
003100*  DATE     BY    REQUEST     DESCRIPTION                         ATM001  
003200*  -------- ----  ----------  ----------------------------        ATM001  
003300*  02/06/96 RRT   AE-0009     ORIGINAL PROGRAM - REPLACES         ATM002  
003400*                 ATRPT010 CARD-IMAGE ROLL SHEET REPORT.          ATM003  
003500*  08/02/97 WLT   AE-0031     ADDED EXCUSED STATUS TO THE         ATM004  
003600*                 ATTENDANCE-COUNTS-AS-ATTENDED TEST.             ATM005  
003700*  09/30/98 WLT   AE-0038     CALLS GRDCALC WEIGHTED-MARKS        ATM006  
003800*                 ENTRY POINT FOR SUBJECTS THAT WEIGHT            ATM007  
003900*                 ASSESSMENT TYPES UNEQUALLY.                     ATM008  
004000*  01/05/99 MKB   AE-Y2K-02   Y2K REVIEW - DATE FIELDS ARE        ATM009  
004100*                 ALREADY CCYYMMDD, NO CHANGE REQUIRED.           ATM010  
004200*  05/18/99 MKB   AE-0041     WIDENED ACADEMIC-YEAR ON THE        ATM011  
004300*                 DRIVING FILE, NO IMPACT TO THIS PROGRAM.        ATM012  
004400*  03/02/00 MKB   AE-0045     ADDED RISK-LEVEL VIA NEW RSKLVL     ATM013  
004500*                 SUBROUTINE - REPLACES THE OLD ATRISK02 JOB.     ATM014  
004600*  06/19/01 DJS   AE-0049     CARRIED MARKS ENTERED-BY THROUGH    ATM015  
004700*                 TO THE DETAIL TRACE DISPLAY FOR AUDIT.          ATM016  
004800*  11/14/03 DJS   AE-0058     CONSOLIDATED THE SEPARATE           ATM017  
004900*                 ATRISK02 JOB INTO THIS PROGRAM - ONE PASS       ATM018  
005000*                 NOW BUILDS BOTH REPORT-OUT AND ATRISK-OUT.      ATM019  
005100*                 AT-RISK LISTING NOW SORTED WORST-FIRST PER      ATM020  
005200*                 THE DEAN'S OFFICE REQUEST, NOT ENROLLMENT       ATM021  
005300*                 ORDER.                                          ATM022  
005310*  09/08/05 CAL   AE-0062     WS-REPORT-ENTRY NOW COPIES THE      ATM023  
005320*                 STUREPT LAYOUT INSTEAD OF HAND-KEYING THE       ATM024  
005330*                 SAME 14 FIELDS AGAIN - ONE PLACE TO MAINTAIN    ATM025  
005340*                 THE STUDENT-REPORT FIELD LIST.                  ATM026  
005350*  04/02/07 DJS   AE-0069     WRT-SORT-KEY WAS LEFT AT THE        ATM027
005360*                 ATTENDANCE-PCT FOR AT-RISK ROWS FLAGGED SOLELY  ATM028
005370*                 ON POOR-PERFORMANCE - ATRISK-OUT SORTED THOSE   ATM029
005380*                 ROWS BY THE WRONG FIGURE.  NOW OVERRIDDEN TO    ATM030
005390*                 THE LOWER OF THE TWO PERCENTAGES WHENEVER THE   ATM031
005400*                 ENROLLMENT IS FLAGGED AT-RISK, NOT JUST WHEN    ATM032
005410*                 OVERALL-PCT IS BELOW THE 40.00 FAILING LINE.    ATM033
005412*  09/21/09 CAL   AE-0074     100/200/300 USED TO READ             ATM034
005414*                 ATTENDANCE-IN AND MARKS-IN IN STEP WITH         ATM035
005416*                 ENROLLMENT-IN, ADVANCING THEM ONLY WHILE THE    ATM036
005418*                 ENROLLMENT-ID MATCHED.  THAT ONLY WORKS IF ALL  ATM037
005420*                 THREE FILES SHARE ONE SORT KEY - THEY DO NOT    ATM038
005422*                 (ENROLLMENT-IN IS ROLL-NUMBER ORDER, THE OTHER   ATM039
005424*                 TWO ARE ENROLLMENT-ID ORDER), SO TRANSACTIONS   ATM040
005426*                 FOR ENROLLMENTS VISITED OUT OF ENROLLMENT-ID    ATM041
005428*                 ORDER WERE SILENTLY DROPPED.  BOTH FILES ARE    ATM042
005430*                 NOW SUMMARIZED INTO IN-MEMORY TOTALS TABLES      ATM043
005432*                 (WS-ATND-TOTALS-TABLE / WS-MRKS-TOTALS-TABLE)    ATM044
005434*                 KEYED BY ENROLLMENT-ID BEFORE ENROLLMENT-IN IS   ATM045
005436*                 EVER READ, AND EACH ENROLLMENT LOOKS ITSELF UP   ATM046
005438*                 IN THE TABLE INSTEAD OF RELYING ON READ ORDER.  ATM047
005440*  03/15/12 DJS   AE-0081     TABLE SCANS IN 800/810/820 USED     ATM048
005442*                 INLINE PERFORM ... END-PERFORM, WHICH ISN'T     ATM049
005444*                 THIS SHOP'S HOUSE STYLE (SEE RSKLVL, GRDCALC) - ATM050
005446*                 RECODED AS OUT-OF-LINE PERFORM ... THRU ...     ATM051
005448*                 -EXIT PARAGRAPHS WITH THE VARYING/UNTIL TEST ON ATM052
005450*                 THE PERFORM STATEMENT ITSELF, SAME AS EVERY     ATM053
005452*                 OTHER LOOP IN THIS PROGRAM.                     ATM054
005460*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-370.
005800 OBJECT-COMPUTER.  IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ATTENDANCE-FILE  ASSIGN TO ATNDIN
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS  IS  WS-ATTENDANCE-STATUS.
006600
006700     SELECT MARKS-FILE       ASSIGN TO MRKSIN
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS  IS  WS-MARKS-STATUS.
007000
007100     SELECT ENROLLMENT-FILE  ASSIGN TO ENRLIN
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS  IS  WS-ENROLLMENT-STATUS.
007400
007500     SELECT REPORT-FILE      ASSIGN TO RPTOUT
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS  WS-REPORT-STATUS.
007800
007900     SELECT ATRISK-FILE      ASSIGN TO ATRSKOUT
008000         ACCESS IS SEQUENTIAL
008100         FILE STATUS  IS  WS-ATRISK-STATUS.
008200*****************************************************************
008300 DATA DIVISION.
008400 FILE SECTION.
008500
008600 FD  ATTENDANCE-FILE
008700     RECORDING MODE IS F.
008800 COPY ATNDTRN.
008900
009000 FD  MARKS-FILE
009100     RECORDING MODE IS F.
009200 COPY MRKSTRN.
009300
009400 FD  ENROLLMENT-FILE
009500     RECORDING MODE IS F.
009600 COPY ENRLMST.
009700
009800 FD  REPORT-FILE
009900     RECORDING MODE IS F.
010000 01  REPORT-LINE-REC             PIC X(101).
010100
010200 FD  ATRISK-FILE
010300     RECORDING MODE IS F.
010400 01  ATRISK-LINE-REC             PIC X(101).
010500*****************************************************************
010600 WORKING-STORAGE SECTION.
010700*****************************************************************
010750*        PARA-NAME IS THE PARAGRAPH-ENTRY TRACE FIELD - STANDALONE
010760*        SO EVERY DISPLAY IN THE PROGRAM CAN REACH IT WITHOUT
010770*        QUALIFYING IT AGAINST MISC-FIELDS.
010780 77  PARA-NAME                       PIC X(20) VALUE SPACES.
010800 01  MISC-FIELDS.
011000     05  WS-ATTENDANCE-STATUS        PIC X(2)  VALUE SPACES.
011100     05  WS-MARKS-STATUS             PIC X(2)  VALUE SPACES.
011200     05  WS-ENROLLMENT-STATUS        PIC X(2)  VALUE SPACES.
011300     05  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.
011400     05  WS-ATRISK-STATUS            PIC X(2)  VALUE SPACES.
011500     05  WS-ATTENDANCE-EOF           PIC X     VALUE 'N'.
011600         88  ATTENDANCE-EOF              VALUE 'Y'.
011700     05  WS-MARKS-EOF                PIC X     VALUE 'N'.
011800         88  MARKS-EOF                   VALUE 'Y'.
011900     05  WS-ENROLLMENT-EOF           PIC X     VALUE 'N'.
012000         88  ENROLLMENT-EOF              VALUE 'Y'.
012100     05  ERR-MSG-DATA1               PIC X(40) VALUE SPACES.
012200     05  ERR-MSG-DATA2               PIC X(2)  VALUE SPACES.
012210     05  FILLER                      PIC X(9)  VALUE SPACES.
012300*
012400*        PER-ENROLLMENT ACCUMULATORS - RESET AT THE TOP OF EACH
012500*        100-PROCESS-ENROLLMENT PASS.  COUNTERS AND ACCUMULATORS
012600*        ARE COMP/COMP-3 PER SHOP STANDARD - ONLY THE FIELDS
012700*        ACTUALLY PASSED ON A CALL STATEMENT STAY DISPLAY, BELOW.
012800 01  WS-ENROLLMENT-ACCUM.
012900     05  WS-TOTAL-CLASSES            PIC 9(4)     COMP VALUE 0.
013000     05  WS-CLASSES-ATTENDED         PIC 9(4)     COMP VALUE 0.
013100     05  WS-CLASSES-ABSENT           PIC 9(4)     COMP VALUE 0.
013200     05  WS-ATTENDANCE-PCT           PIC 9(3)V99  COMP VALUE 0.
013300     05  WS-TOTAL-MARKS-OBTAINED     PIC 9(5)V99  COMP VALUE 0.
013400     05  WS-TOTAL-MAX-MARKS          PIC 9(5)V99  COMP VALUE 0.
013500     05  WS-OVERALL-PCT              PIC 9(3)V99  COMP VALUE 0.
013510     05  FILLER                      PIC X(1).
013600*
013700*        DISPLAY-TRACE BREAKDOWNS OF THE TWO PERCENTAGES - SAME
013800*        WHOLE/FRACTION IDIOM AS GRDCALC AND RSKLVL.
013900 01  WS-ATTEND-DISPLAY-GROUP.
014000     05  WS-ATTEND-DISPLAY           PIC 9(3)V99.
014100     05  WS-ATTEND-DISPLAY-R REDEFINES WS-ATTEND-DISPLAY.
014200         10  WS-ATTEND-WHOLE          PIC 9(3).
014300         10  WS-ATTEND-FRACTION       PIC 9(2).
014310     05  FILLER                      PIC X(1).
014400 01  WS-OVERALL-DISPLAY-GROUP.
014500     05  WS-OVERALL-DISPLAY          PIC 9(3)V99.
014600     05  WS-OVERALL-DISPLAY-R REDEFINES WS-OVERALL-DISPLAY.
014700         10  WS-OVERALL-WHOLE         PIC 9(3).
014800         10  WS-OVERALL-FRACTION      PIC 9(2).
014810     05  FILLER                      PIC X(1).
014900*
015000*        CALL INTERFACE AREAS - LAYOUT MUST MATCH THE CALLED
015100*        PROGRAM'S LINKAGE SECTION EXACTLY, SO THESE STAY PLAIN
015200*        DISPLAY EVEN THOUGH THE REST OF THE PROGRAM IS COMP.
015300 01  WS-GRD-CALL-FUNCTION            PIC X(1).
015400     88  WS-GRD-FN-PERCENTAGE            VALUE '1'.
015500     88  WS-GRD-FN-WEIGHTED              VALUE '2'.
015600 01  WS-GRD-PARMS.
015700     05  GRD-SCORE                   PIC 9(5)V99.
015800     05  GRD-BASE                    PIC 9(5)V99.
015900     05  GRD-WEIGHTAGE                PIC 9(3)V99.
016000     05  GRD-PERCENTAGE               PIC 9(3)V99.
016100     05  GRD-WEIGHTED-MARKS           PIC 9(3)V99.
016200     05  GRD-GRADE                   PIC X(2).
016300     05  GRD-PASSED-SW               PIC X(1).
016400         88  GRD-PASSED                  VALUE 'Y'.
016410     05  FILLER                      PIC X(1).
016500 01  WS-RSK-PARMS.
016600     05  RSK-ATTENDANCE-PCT          PIC 9(3)V99.
016700     05  RSK-OVERALL-PCT             PIC 9(3)V99.
016800     05  RSK-PERFORMANCE-LEVEL       PIC X(12).
016900     05  RSK-IS-AT-RISK              PIC X(1).
017000     05  RSK-RISK-LEVEL              PIC X(6).
017010     05  FILLER                      PIC X(1).
017020*
017030*        AE-0074 - ATTENDANCE-IN AND MARKS-IN ARE SORTED BY
017040*        ENROLLMENT-ID, BUT ENROLLMENT-IN (THE DRIVING FILE) IS
017050*        SORTED BY ROLL-NUMBER, SO THE OLD STEP-IN-SEQUENCE MATCH
017060*        AGAINST ENROLLMENT-IN DOESN'T WORK.  BOTH TRANSACTION
017070*        FILES ARE NOW SUMMARIZED INTO THESE TWO TABLES, ONE ROW
017080*        PER ENROLLMENT-ID, BEFORE ENROLLMENT-IN IS EVER READ.
017090 01  WS-ATND-TOTALS-CTL.
017100     05  WS-ATND-TOTALS-COUNT        PIC 9(4)     COMP VALUE 0.
017110     05  WS-ATND-SUB                 PIC 9(4)     COMP VALUE 0.
017120     05  WS-ATND-FOUND-SW            PIC X(1)     VALUE 'N'.
017130         88  WS-ATND-FOUND               VALUE 'Y'.
017140     05  FILLER                      PIC X(1).
017150 01  WS-ATND-TOTALS-TABLE.
017160     05  WS-ATND-TOTALS-ENTRY OCCURS 2000 TIMES.
017170         10  ATT-ENROLLMENT-ID       PIC 9(6)     COMP.
017180         10  ATT-TOTAL-CLASSES       PIC 9(4)     COMP.
017190         10  ATT-CLASSES-ATTENDED    PIC 9(4)     COMP.
017200         10  ATT-CLASSES-ABSENT      PIC 9(4)     COMP.
017210         10  FILLER                  PIC X(4).
017220*        WORK AREA FOR THE ATTENDANCE GROUP CURRENTLY BEING
017230*        ACCUMULATED BY 210-BUILD-ATTEND-GROUP.
017240 01  WS-ATND-GROUP-WORK.
017250     05  WS-ATND-GROUP-ID            PIC 9(6)     COMP VALUE 0.
017260     05  WS-GROUP-TOTAL-CLASSES      PIC 9(4)     COMP VALUE 0.
017270     05  WS-GROUP-CLASSES-ATTENDED   PIC 9(4)     COMP VALUE 0.
017280     05  WS-GROUP-CLASSES-ABSENT     PIC 9(4)     COMP VALUE 0.
017290     05  FILLER                      PIC X(1).
017300 01  WS-MRKS-TOTALS-CTL.
017310     05  WS-MRKS-TOTALS-COUNT        PIC 9(4)     COMP VALUE 0.
017320     05  WS-MRKS-SUB                 PIC 9(4)     COMP VALUE 0.
017330     05  WS-MRKS-FOUND-SW            PIC X(1)     VALUE 'N'.
017340         88  WS-MRKS-FOUND               VALUE 'Y'.
017350     05  FILLER                      PIC X(1).
017360 01  WS-MRKS-TOTALS-TABLE.
017370     05  WS-MRKS-TOTALS-ENTRY OCCURS 2000 TIMES.
017380         10  MKT-ENROLLMENT-ID           PIC 9(6)    COMP.
017390         10  MKT-TOTAL-MARKS-OBTAINED    PIC 9(5)V99 COMP.
017400         10  MKT-TOTAL-MAX-MARKS         PIC 9(5)V99 COMP.
017410         10  FILLER                      PIC X(4).
017420*        WORK AREA FOR THE MARKS GROUP CURRENTLY BEING
017430*        ACCUMULATED BY 310-BUILD-MARKS-GROUP.
017440 01  WS-MRKS-GROUP-WORK.
017450     05  WS-MRKS-GROUP-ID            PIC 9(6)     COMP VALUE 0.
017460     05  WS-GROUP-MARKS-OBTAINED     PIC 9(5)V99  COMP VALUE 0.
017470     05  WS-GROUP-MAX-MARKS          PIC 9(5)V99  COMP VALUE 0.
017480     05  FILLER                      PIC X(1).
017490*
017500*        THE IN-MEMORY REPORT TABLE - ONE ENTRY PER ENROLLMENT
017510*        PROCESSED THIS RUN, HELD SO THE AT-RISK SCAN AND SORT
017520*        CAN RUN AFTER ENROLLMENT-FILE REACHES END OF FILE.
017530 01  WS-REPORT-TABLE-CTL.
017600     05  WS-REPORT-COUNT             PIC 9(4)     COMP VALUE 0.
017700     05  WS-RPT-SUB                  PIC 9(4)     COMP VALUE 0.
017710     05  FILLER                      PIC X(1).
017800 01  WS-REPORT-TABLE.
017900     05  WS-REPORT-ENTRY OCCURS 2000 TIMES.
017910*            STUDENT-REPORT FIELDS - ONE COPY MEMBER, NOT HAND-
017920*            KEYED HERE AND AGAIN ON REPORT-OUT/ATRISK-OUT.
017930         COPY STUREPT
017940             REPLACING ==01  STU-REPORT-REC==  BY == ==
017950                 ,     ==05  STU-ROLL-NUMBER==
017960                    BY ==10  WRT-ROLL-NUMBER==
017970                 ,     ==05  STU-STUDENT-NAME==
017980                    BY ==10  WRT-STUDENT-NAME==
017990                 ,     ==05  STU-SUBJECT-CODE==
018000                    BY ==10  WRT-SUBJECT-CODE==
018010                 ,     ==05  STU-TOTAL-CLASSES==
018020                    BY ==10  WRT-TOTAL-CLASSES==
018030                 ,     ==05  STU-CLASSES-ATTENDED==
018040                    BY ==10  WRT-CLASSES-ATTENDED==
018050                 ,     ==05  STU-CLASSES-ABSENT==
018060                    BY ==10  WRT-CLASSES-ABSENT==
018070                 ,     ==05  STU-ATTENDANCE-PCT==
018080                    BY ==10  WRT-ATTENDANCE-PCT==
018090                 ,     ==05  STU-TOTAL-MARKS-OBTAINED==
018100                    BY ==10  WRT-TOTAL-MARKS-OBTAINED==
018110                 ,     ==05  STU-TOTAL-MAX-MARKS==
018120                    BY ==10  WRT-TOTAL-MAX-MARKS==
018130                 ,     ==05  STU-OVERALL-PCT==
018140                    BY ==10  WRT-OVERALL-PCT==
018150                 ,     ==05  STU-OVERALL-GRADE==
018160                    BY ==10  WRT-OVERALL-GRADE==
018170                 ,     ==05  STU-PERFORMANCE-LEVEL==
018180                    BY ==10  WRT-PERFORMANCE-LEVEL==
018190                 ,     ==05  STU-IS-AT-RISK==
018200                    BY ==10  WRT-IS-AT-RISK==
018210                 ,     ==STU-AT-RISK==
018220                    BY ==WRT-AT-RISK==
018230                 ,     ==05  STU-RISK-LEVEL==
018240                    BY ==10  WRT-RISK-LEVEL==
018250                 ,     ==STU-RISK-HIGH==
018260                    BY ==WRT-RISK-HIGH==
018270                 ,     ==STU-RISK-MEDIUM==
018280                    BY ==WRT-RISK-MEDIUM==
018290                 ,     ==STU-RISK-LOW==
018300                    BY ==WRT-RISK-LOW==
018310                 ,     ==STU-RISK-NONE==
018320                    BY ==WRT-RISK-NONE==
018330                 ,     ==05  FILLER==
018340                    BY ==10  FILLER==.
018350         10  WRT-LOW-ATTENDANCE-SW    PIC X(1).
018360             88  WRT-LOW-ATTENDANCE       VALUE 'Y'.
018370         10  WRT-FAILING-SW           PIC X(1).
018380             88  WRT-FAILING              VALUE 'Y'.
018390         10  WRT-SORT-KEY             PIC 9(3)V99.
018400         10  FILLER                   PIC X(4).
019900*
020000*        EXCHANGE-SORT WORK AREAS FOR 810-SORT-ATRISK-TABLE.
020100*        SUBSCRIPTS ARE COMP PER SHOP STANDARD, AND STANDALONE
020110*        77-LEVELS SINCE NEITHER ONE IS PART OF A LARGER GROUP.
020120 77  WS-SORT-I                       PIC S9(4) COMP VALUE 0.
020140 77  WS-SORT-J                       PIC S9(4) COMP VALUE 0.
020200 01  WS-SORT-FIELDS.
020500     05  WS-SORT-SWAP-SW             PIC X(1)     VALUE 'N'.
020600     05  WS-HOLD-ENTRY                PIC X(121).
020610     05  FILLER                      PIC X(1).
020700*        DISPLAY-TRACE BREAKDOWN OF THE ENTRY CURRENTLY BEING
020800*        COMPARED BY THE SORT - THIRD REDEFINES IN THIS PROGRAM.
020900 01  WS-SORTKEY-DISPLAY-GROUP.
021000     05  WS-SORTKEY-DISPLAY          PIC 9(3)V99.
021100     05  WS-SORTKEY-DISPLAY-R REDEFINES WS-SORTKEY-DISPLAY.
021200         10  WS-SORTKEY-WHOLE         PIC 9(3).
021300         10  WS-SORTKEY-FRACTION      PIC 9(2).
021310     05  FILLER                      PIC X(1).
021400*
021500*        BATCH CONTROL-BREAK TOTALS - SAME COMP-3 STYLE AS THE
021600*        REGISTRAR'S OTHER NIGHTLY-BATCH TOTALS GROUPS.
021700 01  WS-BATCH-TOTALS.
021800     05  WS-ENROLLMENTS-PROCESSED    PIC S9(7) COMP-3 VALUE +0.
021900     05  WS-COUNT-AT-RISK            PIC S9(7) COMP-3 VALUE +0.
022000     05  WS-COUNT-FAILING            PIC S9(7) COMP-3 VALUE +0.
022100     05  WS-COUNT-LOW-ATTENDANCE     PIC S9(7) COMP-3 VALUE +0.
022110     05  FILLER                      PIC X(1).
022200*
022300*        FORMATTED OUTPUT LINES - BUILT BY 700-FORMAT-DETAIL-LINE
022400*        AND 750-FORMAT-TOTALS-LINE, THEN WRITTEN FROM.
022500 01  RPT-DETAIL-LINE.
022600     05  RPT-ROLL-NUMBER             PIC X(10).
022700     05  FILLER                      PIC X(1)  VALUE SPACE.
022800     05  RPT-STUDENT-NAME            PIC X(30).
022900     05  FILLER                      PIC X(1)  VALUE SPACE.
023000     05  RPT-SUBJECT-CODE            PIC X(8).
023100     05  FILLER                      PIC X(1)  VALUE SPACE.
023200     05  RPT-ATTENDANCE-PCT          PIC 999.99.
023300     05  FILLER                      PIC X(1)  VALUE SPACE.
023400     05  RPT-TOTAL-CLASSES           PIC 9(4).
023500     05  FILLER                      PIC X(1)  VALUE SPACE.
023600     05  RPT-CLASSES-ATTENDED        PIC 9(4).
023700     05  FILLER                      PIC X(1)  VALUE SPACE.
023800     05  RPT-OVERALL-PCT             PIC 999.99.
023900     05  FILLER                      PIC X(1)  VALUE SPACE.
024000     05  RPT-OVERALL-GRADE           PIC X(2).
024100     05  FILLER                      PIC X(1)  VALUE SPACE.
024200     05  RPT-PERFORMANCE-LEVEL       PIC X(12).
024300     05  FILLER                      PIC X(1)  VALUE SPACE.
024400     05  RPT-AT-RISK                 PIC X(3).
024500     05  FILLER                      PIC X(1)  VALUE SPACE.
024600     05  RPT-RISK-LEVEL              PIC X(6).
024800 01  RPT-TOTALS-LINE.
024900     05  FILLER                      PIC X(20)
025000                  VALUE 'BATCH TOTALS - ENR: '.
025100     05  RPT-TOT-ENROLLMENTS          PIC ZZZ,ZZ9.
025200     05  FILLER                      PIC X(11)
025300                  VALUE '  AT RISK: '.
025400     05  RPT-TOT-AT-RISK              PIC ZZZ,ZZ9.
025500     05  FILLER                      PIC X(11)
025600                  VALUE '  FAILING: '.
025700     05  RPT-TOT-FAILING              PIC ZZZ,ZZ9.
025800     05  FILLER                      PIC X(15)
025900                  VALUE '  LOW ATTEND: '.
026000     05  RPT-TOT-LOW-ATTENDANCE       PIC ZZZ,ZZ9.
026100     05  FILLER                      PIC X(5)   VALUE SPACES.
026200*****************************************************************
026300 PROCEDURE DIVISION.
026400*****************************************************************
026500 000-MAIN.
026600     MOVE "000-MAIN" TO PARA-NAME.
026700     PERFORM 600-OPEN-FILES.
026800
026900     PERFORM 610-READ-ATTENDANCE-FILE.
026910     PERFORM 200-LOAD-ATTENDANCE-TABLE.
026920
026930     PERFORM 620-READ-MARKS-FILE.
026940     PERFORM 300-LOAD-MARKS-TABLE.
027100     PERFORM 630-READ-ENROLLMENT-FILE.
027200
027300     PERFORM 100-PROCESS-ENROLLMENT
027400         UNTIL ENROLLMENT-EOF.
027500
027510     PERFORM 800-BUILD-ATRISK-TABLE THRU 800-EXIT
027520         VARYING WS-RPT-SUB FROM 1 BY 1
027530         UNTIL WS-RPT-SUB > WS-REPORT-COUNT.
027540     PERFORM 810-SORT-ATRISK-TABLE THRU 810-EXIT
027550         VARYING WS-SORT-I FROM 1 BY 1
027560         UNTIL WS-SORT-I >= WS-REPORT-COUNT.
027570     PERFORM 820-WRITE-ATRISK-FILE THRU 820-EXIT
027580         VARYING WS-RPT-SUB FROM 1 BY 1
027590         UNTIL WS-RPT-SUB > WS-REPORT-COUNT.
027900     PERFORM 900-WRITE-BATCH-TOTALS.
028000
028100     PERFORM 690-CLOSE-FILES.
028200
028300     GOBACK.
028400
028500 100-PROCESS-ENROLLMENT.
028600     MOVE "100-PROCESS-ENROLLMENT" TO PARA-NAME.
028700     DISPLAY 'ATMKRPT1 PROCESSING ENROLLMENT-ID='
028800             ENRL-ENROLLMENT-ID ' ROLL=' ENRL-ROLL-NUMBER.
028900
029000     MOVE ZERO TO WS-TOTAL-CLASSES WS-CLASSES-ATTENDED
029100                  WS-CLASSES-ABSENT WS-ATTENDANCE-PCT
029200                  WS-TOTAL-MARKS-OBTAINED WS-TOTAL-MAX-MARKS
029300                  WS-OVERALL-PCT.
029400
029410     PERFORM 240-FIND-ATTEND-GROUP.
029800     PERFORM 230-ATTENDANCE-BREAK.
029900
030010     PERFORM 340-FIND-MARKS-GROUP.
030300     PERFORM 330-MARKS-BREAK.
030400
030500     PERFORM 400-CLASSIFY-ENROLLMENT.
030600     PERFORM 700-FORMAT-DETAIL-LINE.
030700     PERFORM 740-WRITE-REPORT-LINE.
030800     PERFORM 450-SAVE-REPORT-ENTRY.
030900
031000     ADD 1 TO WS-ENROLLMENTS-PROCESSED.
031100     PERFORM 630-READ-ENROLLMENT-FILE.
031200
031210*        AE-0074 - ATTENDANCE-IN AND MARKS-IN ARE SORTED BY
031220*        ENROLLMENT-ID, NOT ROLL-NUMBER LIKE ENROLLMENT-IN, SO
031230*        THEY CANNOT BE STEPPED IN SEQUENCE AGAINST THIS DRIVING
031240*        FILE.  200-LOAD-ATTENDANCE-TABLE SUMMARIZES THE WHOLE
031250*        FILE INTO WS-ATND-TOTALS-TABLE, ONE ROW PER ENROLLMENT-
031260*        ID, BEFORE ENROLLMENT-IN IS EVER READ.
031270 200-LOAD-ATTENDANCE-TABLE.
031280     MOVE "200-LOAD-ATTENDANCE-TABLE" TO PARA-NAME.
031290     PERFORM 210-BUILD-ATTEND-GROUP
031300         UNTIL ATTENDANCE-EOF.
031310
031320 210-BUILD-ATTEND-GROUP.
031330     MOVE "210-BUILD-ATTEND-GROUP" TO PARA-NAME.
031340     MOVE ATND-ENROLLMENT-ID TO WS-ATND-GROUP-ID.
031350     MOVE ZERO TO WS-GROUP-TOTAL-CLASSES WS-GROUP-CLASSES-ATTENDED
031360                  WS-GROUP-CLASSES-ABSENT.
031370     PERFORM 215-ACCUM-ATTEND-REC
031380         UNTIL ATTENDANCE-EOF
031390            OR ATND-ENROLLMENT-ID NOT = WS-ATND-GROUP-ID.
031400     PERFORM 218-SAVE-ATTEND-GROUP.
031410
031420 215-ACCUM-ATTEND-REC.
031430     MOVE "215-ACCUM-ATTEND-REC" TO PARA-NAME.
031440*        P, L AND E ALL COUNT AS ATTENDED - ONLY A DOES NOT,
031450*        PER THE REGISTRAR'S AE-0031 EXCUSED-STATUS RULING.
031460     IF ATND-COUNTS-AS-ATTENDED
031470         ADD 1 TO WS-GROUP-CLASSES-ATTENDED
031480     ELSE
031490         ADD 1 TO WS-GROUP-CLASSES-ABSENT
031500     END-IF.
031510     ADD 1 TO WS-GROUP-TOTAL-CLASSES.
031520     PERFORM 610-READ-ATTENDANCE-FILE.
031530
031540 218-SAVE-ATTEND-GROUP.
031550     MOVE "218-SAVE-ATTEND-GROUP" TO PARA-NAME.
031560     ADD 1 TO WS-ATND-TOTALS-COUNT.
031570     MOVE WS-ATND-TOTALS-COUNT TO WS-ATND-SUB.
031580     MOVE WS-ATND-GROUP-ID          TO ATT-ENROLLMENT-ID
031590             (WS-ATND-SUB).
031600     MOVE WS-GROUP-TOTAL-CLASSES    TO ATT-TOTAL-CLASSES
031610             (WS-ATND-SUB).
031620     MOVE WS-GROUP-CLASSES-ATTENDED TO ATT-CLASSES-ATTENDED
031630             (WS-ATND-SUB).
031640     MOVE WS-GROUP-CLASSES-ABSENT   TO ATT-CLASSES-ABSENT
031650             (WS-ATND-SUB).
031660
031670*        SERIAL LOOKUP OF THE CURRENT ENROLLMENT'S ATTENDANCE
031680*        TOTALS, BUILT BY 200-LOAD-ATTENDANCE-TABLE ABOVE.  NO
031690*        MATCH MEANS THE ENROLLMENT HAD NO ATTENDANCE MARKED -
031700*        230-ATTENDANCE-BREAK TREATS ZERO TOTAL-CLASSES AS A
031710*        ZERO-PERCENT ATTENDANCE-PCT, SAME AS BEFORE.
031720 240-FIND-ATTEND-GROUP.
031730     MOVE "240-FIND-ATTEND-GROUP" TO PARA-NAME.
031740     MOVE 'N' TO WS-ATND-FOUND-SW.
031750     PERFORM 245-SCAN-ATTEND-TABLE THRU 245-EXIT
031760         VARYING WS-ATND-SUB FROM 1 BY 1
031770         UNTIL WS-ATND-SUB > WS-ATND-TOTALS-COUNT
031780            OR WS-ATND-FOUND.
031790
031800 245-SCAN-ATTEND-TABLE.
031810     MOVE "245-SCAN-ATTEND-TABLE" TO PARA-NAME.
031820     IF ATT-ENROLLMENT-ID (WS-ATND-SUB) = ENRL-ENROLLMENT-ID
031830         MOVE ATT-TOTAL-CLASSES    (WS-ATND-SUB) TO
031840                 WS-TOTAL-CLASSES
031850         MOVE ATT-CLASSES-ATTENDED (WS-ATND-SUB) TO
031860                 WS-CLASSES-ATTENDED
031870         MOVE ATT-CLASSES-ABSENT   (WS-ATND-SUB) TO
031880                 WS-CLASSES-ABSENT
031890         SET WS-ATND-FOUND TO TRUE
031900     END-IF.
031910 245-EXIT.
031920     EXIT.
031930
032500 230-ATTENDANCE-BREAK.
032600     MOVE "230-ATTENDANCE-BREAK" TO PARA-NAME.
032700     IF WS-TOTAL-CLASSES > ZERO
032800         COMPUTE WS-ATTENDANCE-PCT ROUNDED =
032900             (WS-CLASSES-ATTENDED / WS-TOTAL-CLASSES) * 100
033000     ELSE
033100         MOVE ZERO TO WS-ATTENDANCE-PCT
033200     END-IF.
033300     MOVE WS-ATTENDANCE-PCT TO WS-ATTEND-DISPLAY.
033400     DISPLAY '230-ATTENDANCE-BREAK PCT=' WS-ATTEND-WHOLE '.'
033500             WS-ATTEND-FRACTION.
033600
033610*        SAME SORT-KEY PROBLEM AS ATTENDANCE-IN - MARKS-IN IS
033620*        ENROLLMENT-ID ORDER, ENROLLMENT-IN IS ROLL-NUMBER ORDER.
033630*        300-LOAD-MARKS-TABLE SUMMARIZES THE WHOLE FILE INTO
033640*        WS-MRKS-TOTALS-TABLE BEFORE ENROLLMENT-IN IS EVER READ.
033650 300-LOAD-MARKS-TABLE.
033660     MOVE "300-LOAD-MARKS-TABLE" TO PARA-NAME.
033670     PERFORM 310-BUILD-MARKS-GROUP
033680         UNTIL MARKS-EOF.
033690
033700 310-BUILD-MARKS-GROUP.
033710     MOVE "310-BUILD-MARKS-GROUP" TO PARA-NAME.
033720     MOVE MRKS-ENROLLMENT-ID TO WS-MRKS-GROUP-ID.
033730     MOVE ZERO TO WS-GROUP-MARKS-OBTAINED WS-GROUP-MAX-MARKS.
033740     PERFORM 315-ACCUM-MARKS-REC
033750         UNTIL MARKS-EOF
033760            OR MRKS-ENROLLMENT-ID NOT = WS-MRKS-GROUP-ID.
033770     PERFORM 318-SAVE-MARKS-GROUP.
033780
033790 315-ACCUM-MARKS-REC.
033800     MOVE "315-ACCUM-MARKS-REC" TO PARA-NAME.
033810     ADD MRKS-MARKS-OBTAINED TO WS-GROUP-MARKS-OBTAINED.
033820     ADD MRKS-MAX-MARKS      TO WS-GROUP-MAX-MARKS.
033830
033840*        GRADE AND TRACE EACH ASSESSMENT INDIVIDUALLY - THE
033850*        DETAIL BELONGS ON THE MARKS-ENTRY SCREEN TRACE LOG,
033860*        NOT ON THIS REPORT, BUT GRDCALC STILL HAS TO RUN IT.
033870     MOVE MRKS-MARKS-OBTAINED TO GRD-SCORE.
033880     MOVE MRKS-MAX-MARKS      TO GRD-BASE.
033890     SET WS-GRD-FN-PERCENTAGE TO TRUE.
033900     CALL 'GRDCALC' USING WS-GRD-CALL-FUNCTION, WS-GRD-PARMS.
033910     DISPLAY '315-ACCUM-MARKS-REC  ENTERED-BY=' MRKS-ENTERED-BY
033920             '  ASSESSMENT-GRADE=' GRD-GRADE.
033930
033940     IF MRKS-WEIGHTAGE > ZERO
033950         MOVE MRKS-WEIGHTAGE TO GRD-WEIGHTAGE
033960         SET WS-GRD-FN-WEIGHTED TO TRUE
033970         CALL 'GRDCALC' USING WS-GRD-CALL-FUNCTION, WS-GRD-PARMS
033980     END-IF.
033990
034000     PERFORM 620-READ-MARKS-FILE.
034010
034020 318-SAVE-MARKS-GROUP.
034030     MOVE "318-SAVE-MARKS-GROUP" TO PARA-NAME.
034040     ADD 1 TO WS-MRKS-TOTALS-COUNT.
034050     MOVE WS-MRKS-TOTALS-COUNT TO WS-MRKS-SUB.
034060     MOVE WS-MRKS-GROUP-ID        TO MKT-ENROLLMENT-ID
034070             (WS-MRKS-SUB).
034080     MOVE WS-GROUP-MARKS-OBTAINED TO MKT-TOTAL-MARKS-OBTAINED
034090             (WS-MRKS-SUB).
034100     MOVE WS-GROUP-MAX-MARKS      TO MKT-TOTAL-MAX-MARKS
034110             (WS-MRKS-SUB).
034120
034130*        SERIAL LOOKUP OF THE CURRENT ENROLLMENT'S MARKS TOTALS,
034140*        BUILT BY 300-LOAD-MARKS-TABLE ABOVE.  NO MATCH MEANS THE
034150*        ENROLLMENT HAD NO ASSESSMENTS GRADED - 330-MARKS-BREAK
034160*        RUNS GRDCALC ON ZERO/ZERO LIKE IT ALWAYS DID WHEN A
034170*        STUDENT HAD NO MARKS TRANSACTIONS.
034180 340-FIND-MARKS-GROUP.
034190     MOVE "340-FIND-MARKS-GROUP" TO PARA-NAME.
034200     MOVE 'N' TO WS-MRKS-FOUND-SW.
034210     PERFORM 345-SCAN-MARKS-TABLE THRU 345-EXIT
034220         VARYING WS-MRKS-SUB FROM 1 BY 1
034230         UNTIL WS-MRKS-SUB > WS-MRKS-TOTALS-COUNT
034240            OR WS-MRKS-FOUND.
034250
034260 345-SCAN-MARKS-TABLE.
034270     MOVE "345-SCAN-MARKS-TABLE" TO PARA-NAME.
034280     IF MKT-ENROLLMENT-ID (WS-MRKS-SUB) = ENRL-ENROLLMENT-ID
034290         MOVE MKT-TOTAL-MARKS-OBTAINED (WS-MRKS-SUB) TO
034300                 WS-TOTAL-MARKS-OBTAINED
034310         MOVE MKT-TOTAL-MAX-MARKS      (WS-MRKS-SUB) TO
034320                 WS-TOTAL-MAX-MARKS
034330         SET WS-MRKS-FOUND TO TRUE
034340     END-IF.
034350 345-EXIT.
034360     EXIT.
034370
036000 330-MARKS-BREAK.
036100     MOVE "330-MARKS-BREAK" TO PARA-NAME.
036200     MOVE WS-TOTAL-MARKS-OBTAINED TO GRD-SCORE.
036300     MOVE WS-TOTAL-MAX-MARKS      TO GRD-BASE.
036400     SET WS-GRD-FN-PERCENTAGE TO TRUE.
036500     CALL 'GRDCALC' USING WS-GRD-CALL-FUNCTION, WS-GRD-PARMS.
036600     MOVE GRD-PERCENTAGE TO WS-OVERALL-PCT.
036700     MOVE WS-OVERALL-PCT TO WS-OVERALL-DISPLAY.
036800     DISPLAY '330-MARKS-BREAK  OVERALL-PCT=' WS-OVERALL-WHOLE
036900             '.' WS-OVERALL-FRACTION '  GRADE=' GRD-GRADE.
037000
037100 400-CLASSIFY-ENROLLMENT.
037200     MOVE "400-CLASSIFY-ENROLLMENT" TO PARA-NAME.
037300     MOVE WS-ATTENDANCE-PCT TO RSK-ATTENDANCE-PCT.
037400     MOVE WS-OVERALL-PCT    TO RSK-OVERALL-PCT.
037500     CALL 'RSKLVL' USING WS-RSK-PARMS.
037600
037700 450-SAVE-REPORT-ENTRY.
037800     MOVE "450-SAVE-REPORT-ENTRY" TO PARA-NAME.
037900     ADD 1 TO WS-REPORT-COUNT.
038000     MOVE WS-REPORT-COUNT TO WS-RPT-SUB.
038100     MOVE ENRL-ROLL-NUMBER       TO WRT-ROLL-NUMBER (WS-RPT-SUB).
038200     MOVE ENRL-STUDENT-NAME      TO WRT-STUDENT-NAME (WS-RPT-SUB).
038300     MOVE ENRL-SUBJECT-CODE      TO WRT-SUBJECT-CODE (WS-RPT-SUB).
038400     MOVE WS-TOTAL-CLASSES       TO
038500             WRT-TOTAL-CLASSES (WS-RPT-SUB).
038600     MOVE WS-CLASSES-ATTENDED    TO
038700             WRT-CLASSES-ATTENDED (WS-RPT-SUB).
038800     MOVE WS-CLASSES-ABSENT      TO
038900             WRT-CLASSES-ABSENT (WS-RPT-SUB).
039000     MOVE WS-ATTENDANCE-PCT      TO
039100             WRT-ATTENDANCE-PCT (WS-RPT-SUB).
039200     MOVE WS-TOTAL-MARKS-OBTAINED TO
039300             WRT-TOTAL-MARKS-OBTAINED (WS-RPT-SUB).
039400     MOVE WS-TOTAL-MAX-MARKS     TO
039500             WRT-TOTAL-MAX-MARKS (WS-RPT-SUB).
039600     MOVE WS-OVERALL-PCT         TO WRT-OVERALL-PCT (WS-RPT-SUB).
039700     MOVE GRD-GRADE              TO
039800             WRT-OVERALL-GRADE (WS-RPT-SUB).
039900     MOVE RSK-PERFORMANCE-LEVEL  TO
040000             WRT-PERFORMANCE-LEVEL (WS-RPT-SUB).
040100     MOVE RSK-IS-AT-RISK         TO WRT-IS-AT-RISK (WS-RPT-SUB).
040200     MOVE RSK-RISK-LEVEL         TO WRT-RISK-LEVEL (WS-RPT-SUB).
040300     MOVE 'N'                    TO
040400             WRT-LOW-ATTENDANCE-SW (WS-RPT-SUB).
040500     MOVE 'N'                    TO WRT-FAILING-SW (WS-RPT-SUB).
040600
040700 700-FORMAT-DETAIL-LINE.
040800     MOVE "700-FORMAT-DETAIL-LINE" TO PARA-NAME.
040900     MOVE ENRL-ROLL-NUMBER   TO RPT-ROLL-NUMBER.
041000     MOVE ENRL-STUDENT-NAME  TO RPT-STUDENT-NAME.
041100     MOVE ENRL-SUBJECT-CODE  TO RPT-SUBJECT-CODE.
041200     MOVE WS-ATTENDANCE-PCT  TO RPT-ATTENDANCE-PCT.
041300     MOVE WS-TOTAL-CLASSES   TO RPT-TOTAL-CLASSES.
041400     MOVE WS-CLASSES-ATTENDED TO RPT-CLASSES-ATTENDED.
041500     MOVE WS-OVERALL-PCT     TO RPT-OVERALL-PCT.
041600     MOVE GRD-GRADE          TO RPT-OVERALL-GRADE.
041700     MOVE RSK-PERFORMANCE-LEVEL TO RPT-PERFORMANCE-LEVEL.
041800     IF RSK-IS-AT-RISK = 'Y'
041900         MOVE 'Yes' TO RPT-AT-RISK
042000     ELSE
042100         MOVE 'No ' TO RPT-AT-RISK
042200     END-IF.
042300     MOVE RSK-RISK-LEVEL     TO RPT-RISK-LEVEL.
042400
042500 750-FORMAT-TOTALS-LINE.
042600     MOVE "750-FORMAT-TOTALS-LINE" TO PARA-NAME.
042700     MOVE WS-ENROLLMENTS-PROCESSED  TO RPT-TOT-ENROLLMENTS.
042800     MOVE WS-COUNT-AT-RISK          TO RPT-TOT-AT-RISK.
042900     MOVE WS-COUNT-FAILING          TO RPT-TOT-FAILING.
043000     MOVE WS-COUNT-LOW-ATTENDANCE   TO RPT-TOT-LOW-ATTENDANCE.
043100
043200*        AE-0081 - 800/810/820 ARE CALLED FROM 000-MAIN WITH THE
043210*        VARYING/UNTIL TEST ON THE PERFORM STATEMENT ITSELF (SAME
043220*        AS EVERY OTHER LOOP IN THIS PROGRAM) - THEY NO LONGER
043230*        CARRY THEIR OWN INLINE PERFORM VARYING/END-PERFORM.
043240 800-BUILD-ATRISK-TABLE.
043300     MOVE "800-BUILD-ATRISK-TABLE" TO PARA-NAME.
043400*        FLAG THE LOW-ATTENDANCE AND FAILING SUBSETS AND ROLL UP
043500*        THE BATCH TOTALS, NOW THAT EVERY ENROLLMENT IS IN THE
043600*        TABLE.  THE SORT-KEY IS THE WORSE OF THE TWO TRIGGERING
043700*        PERCENTAGES SO 810-SORT-ATRISK-TABLE CAN SORT ON ONE
043800*        FIELD REGARDLESS OF WHICH THRESHOLD TRIPPED.
043810*        AE-0069 - THE OVERALL-PCT OVERRIDE USED TO LIVE INSIDE
043820*        THE "FAILING" TEST, SO AN AT-RISK ROW TRIPPED BY POOR-
043830*        PERFORMANCE ALONE (NOT FAILING, NOT LOW-ATTENDANCE ON
043840*        ITS OWN) KEPT ITS ATTENDANCE-PCT AS THE SORT-KEY AND
043850*        MISSORTED ON ATRISK-OUT.  THE TEST IS NOW KEYED OFF
043860*        RSK-IS-AT-RISK ITSELF, NOT THE FAILING THRESHOLD.
043900     MOVE WRT-ATTENDANCE-PCT (WS-RPT-SUB) TO WRT-SORT-KEY
044000             (WS-RPT-SUB).
044300     IF WRT-ATTENDANCE-PCT (WS-RPT-SUB) < 75.00
044400         SET WRT-LOW-ATTENDANCE (WS-RPT-SUB) TO TRUE
044500         ADD 1 TO WS-COUNT-LOW-ATTENDANCE
044600     END-IF.
044700     IF WRT-OVERALL-PCT (WS-RPT-SUB) < 40.00
044800         SET WRT-FAILING (WS-RPT-SUB) TO TRUE
044900         ADD 1 TO WS-COUNT-FAILING
045000     END-IF.
045600     IF WRT-IS-AT-RISK (WS-RPT-SUB) = 'Y'
045700         ADD 1 TO WS-COUNT-AT-RISK
045710         IF WRT-OVERALL-PCT (WS-RPT-SUB) <
045720                 WRT-ATTENDANCE-PCT (WS-RPT-SUB)
045730             MOVE WRT-OVERALL-PCT (WS-RPT-SUB) TO
045740                     WRT-SORT-KEY (WS-RPT-SUB)
045750         END-IF
045800     END-IF.
045900 800-EXIT.
045910     EXIT.
045920
046100 810-SORT-ATRISK-TABLE.
046200     MOVE "810-SORT-ATRISK-TABLE" TO PARA-NAME.
046300*        CLASSIC BUBBLE SORT, WORST (LOWEST SORT-KEY) FIRST -
046400*        THE TABLE NEVER HOLDS MORE THAN ONE NIGHT'S ENROLLMENT
046500*        EXTRACT SO AN O(N SQUARED) SORT IS FINE HERE.
046600     PERFORM 811-SORT-INNER THRU 811-EXIT
046700         VARYING WS-SORT-J FROM 1 BY 1
046800         UNTIL WS-SORT-J > WS-REPORT-COUNT - WS-SORT-I.
046900 810-EXIT.
046910     EXIT.
046920
046930 811-SORT-INNER.
046940     MOVE "811-SORT-INNER" TO PARA-NAME.
047000     IF WRT-SORT-KEY (WS-SORT-J) >
047100             WRT-SORT-KEY (WS-SORT-J + 1)
047200         MOVE WS-SORT-J TO WS-RPT-SUB
047300         PERFORM 815-SWAP-ENTRIES
047400     END-IF.
047500 811-EXIT.
047510     EXIT.
047600
047800 815-SWAP-ENTRIES.
047900     MOVE "815-SWAP-ENTRIES" TO PARA-NAME.
048000     MOVE WRT-SORT-KEY (WS-RPT-SUB) TO WS-SORTKEY-DISPLAY.
048100     DISPLAY '815-SWAP-ENTRIES SWAPPING KEY=' WS-SORTKEY-WHOLE
048200             '.' WS-SORTKEY-FRACTION.
048300     MOVE WS-REPORT-ENTRY (WS-RPT-SUB) TO WS-HOLD-ENTRY.
048400     MOVE WS-REPORT-ENTRY (WS-RPT-SUB + 1) TO
048500             WS-REPORT-ENTRY (WS-RPT-SUB).
048600     MOVE WS-HOLD-ENTRY TO WS-REPORT-ENTRY (WS-RPT-SUB + 1).
048700
048800 820-WRITE-ATRISK-FILE.
048900     MOVE "820-WRITE-ATRISK-FILE" TO PARA-NAME.
049200     IF WRT-IS-AT-RISK (WS-RPT-SUB) = 'Y'
049300         MOVE WRT-ROLL-NUMBER (WS-RPT-SUB) TO RPT-ROLL-NUMBER
049400         MOVE WRT-STUDENT-NAME (WS-RPT-SUB) TO
049500                 RPT-STUDENT-NAME
049600         MOVE WRT-SUBJECT-CODE (WS-RPT-SUB) TO
049700                 RPT-SUBJECT-CODE
049800         MOVE WRT-ATTENDANCE-PCT (WS-RPT-SUB) TO
049900                 RPT-ATTENDANCE-PCT
050000         MOVE WRT-TOTAL-CLASSES (WS-RPT-SUB) TO
050100                 RPT-TOTAL-CLASSES
050200         MOVE WRT-CLASSES-ATTENDED (WS-RPT-SUB) TO
050300                 RPT-CLASSES-ATTENDED
050400         MOVE WRT-OVERALL-PCT (WS-RPT-SUB) TO RPT-OVERALL-PCT
050500         MOVE WRT-OVERALL-GRADE (WS-RPT-SUB) TO
050600                 RPT-OVERALL-GRADE
050700         MOVE WRT-PERFORMANCE-LEVEL (WS-RPT-SUB) TO
050800                 RPT-PERFORMANCE-LEVEL
050900         MOVE 'Yes' TO RPT-AT-RISK
051000         MOVE WRT-RISK-LEVEL (WS-RPT-SUB) TO RPT-RISK-LEVEL
051100         WRITE ATRISK-LINE-REC FROM RPT-DETAIL-LINE
051200         EVALUATE WS-ATRISK-STATUS
051300             WHEN '00'
051400                 CONTINUE
051500             WHEN OTHER
051600                 MOVE 'ATRISK-OUT WRITE ERROR. RC: ' TO
051700                         ERR-MSG-DATA1
051800                 MOVE WS-ATRISK-STATUS TO ERR-MSG-DATA2
051900                 PERFORM 990-REPORT-FILE-ERROR
052000         END-EVALUATE
052100     END-IF.
052200 820-EXIT.
052210     EXIT.
052300
052400 900-WRITE-BATCH-TOTALS.
052500     MOVE "900-WRITE-BATCH-TOTALS" TO PARA-NAME.
052600     PERFORM 750-FORMAT-TOTALS-LINE.
052700     WRITE REPORT-LINE-REC FROM RPT-TOTALS-LINE.
052800     DISPLAY 'ATMKRPT1 ENROLLMENTS=' WS-ENROLLMENTS-PROCESSED
052900             ' AT-RISK=' WS-COUNT-AT-RISK
053000             ' FAILING=' WS-COUNT-FAILING
053100             ' LOW-ATTEND=' WS-COUNT-LOW-ATTENDANCE.
053200
053300 600-OPEN-FILES.
053400     MOVE "600-OPEN-FILES" TO PARA-NAME.
053500     OPEN INPUT  ATTENDANCE-FILE
053600                 MARKS-FILE
053700                 ENROLLMENT-FILE
053800          OUTPUT REPORT-FILE
053900                 ATRISK-FILE.
054000     IF WS-ATTENDANCE-STATUS NOT = '00'
054100         DISPLAY 'ERROR OPENING ATTENDANCE-IN FILE. RC:'
054200                 WS-ATTENDANCE-STATUS
054300         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
054400         MOVE 16 TO RETURN-CODE
054500         MOVE 'Y' TO WS-ENROLLMENT-EOF
054600     END-IF.
054700     IF WS-MARKS-STATUS NOT = '00'
054800         DISPLAY 'ERROR OPENING MARKS-IN FILE. RC:'
054900                 WS-MARKS-STATUS
055000         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
055100         MOVE 16 TO RETURN-CODE
055200         MOVE 'Y' TO WS-ENROLLMENT-EOF
055300     END-IF.
055400     IF WS-ENROLLMENT-STATUS NOT = '00'
055500         DISPLAY 'ERROR OPENING ENROLLMENT-IN FILE. RC:'
055600                 WS-ENROLLMENT-STATUS
055700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
055800         MOVE 16 TO RETURN-CODE
055900         MOVE 'Y' TO WS-ENROLLMENT-EOF
056000     END-IF.
056100     IF WS-REPORT-STATUS NOT = '00'
056200         DISPLAY 'ERROR OPENING REPORT-OUT FILE. RC:'
056300                 WS-REPORT-STATUS
056400         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
056500         MOVE 16 TO RETURN-CODE
056600         MOVE 'Y' TO WS-ENROLLMENT-EOF
056700     END-IF.
056800     IF WS-ATRISK-STATUS NOT = '00'
056900         DISPLAY 'ERROR OPENING ATRISK-OUT FILE. RC:'
057000                 WS-ATRISK-STATUS
057100         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
057200         MOVE 16 TO RETURN-CODE
057300         MOVE 'Y' TO WS-ENROLLMENT-EOF
057400     END-IF.
057500
057600 610-READ-ATTENDANCE-FILE.
057700     MOVE "610-READ-ATTENDANCE-FILE" TO PARA-NAME.
057800     READ ATTENDANCE-FILE
057900         AT END MOVE 'Y' TO WS-ATTENDANCE-EOF.
058000     EVALUATE WS-ATTENDANCE-STATUS
058100         WHEN '00'
058200             CONTINUE
058300         WHEN '10'
058400             MOVE 'Y' TO WS-ATTENDANCE-EOF
058500         WHEN OTHER
058600             MOVE 'ATTENDANCE-IN READ ERROR. RC:      ' TO
058700                     ERR-MSG-DATA1
058800             MOVE WS-ATTENDANCE-STATUS TO ERR-MSG-DATA2
058900             PERFORM 990-REPORT-FILE-ERROR
059000             MOVE 'Y' TO WS-ATTENDANCE-EOF
059100     END-EVALUATE.
059200
059300 620-READ-MARKS-FILE.
059400     MOVE "620-READ-MARKS-FILE" TO PARA-NAME.
059500     READ MARKS-FILE
059600         AT END MOVE 'Y' TO WS-MARKS-EOF.
059700     EVALUATE WS-MARKS-STATUS
059800         WHEN '00'
059900             CONTINUE
060000         WHEN '10'
060100             MOVE 'Y' TO WS-MARKS-EOF
060200         WHEN OTHER
060300             MOVE 'MARKS-IN READ ERROR. RC:           ' TO
060400                     ERR-MSG-DATA1
060500             MOVE WS-MARKS-STATUS TO ERR-MSG-DATA2
060600             PERFORM 990-REPORT-FILE-ERROR
060700             MOVE 'Y' TO WS-MARKS-EOF
060800     END-EVALUATE.
060900
061000 630-READ-ENROLLMENT-FILE.
061100     MOVE "630-READ-ENROLLMENT-FILE" TO PARA-NAME.
061200     READ ENROLLMENT-FILE
061300         AT END MOVE 'Y' TO WS-ENROLLMENT-EOF.
061400     EVALUATE WS-ENROLLMENT-STATUS
061500         WHEN '00'
061600             CONTINUE
061700         WHEN '10'
061800             MOVE 'Y' TO WS-ENROLLMENT-EOF
061900         WHEN OTHER
062000             MOVE 'ENROLLMENT-IN READ ERROR. RC:      ' TO
062100                     ERR-MSG-DATA1
062200             MOVE WS-ENROLLMENT-STATUS TO ERR-MSG-DATA2
062300             PERFORM 990-REPORT-FILE-ERROR
062400             MOVE 'Y' TO WS-ENROLLMENT-EOF
062500     END-EVALUATE.
062600
062700 740-WRITE-REPORT-LINE.
062800     MOVE "740-WRITE-REPORT-LINE" TO PARA-NAME.
062900     WRITE REPORT-LINE-REC FROM RPT-DETAIL-LINE.
063000     EVALUATE WS-REPORT-STATUS
063100         WHEN '00'
063200             CONTINUE
063300         WHEN OTHER
063400             MOVE 'REPORT-OUT WRITE ERROR. RC:        ' TO
063500                     ERR-MSG-DATA1
063600             MOVE WS-REPORT-STATUS TO ERR-MSG-DATA2
063700             PERFORM 990-REPORT-FILE-ERROR
063800     END-EVALUATE.
063900
064000 690-CLOSE-FILES.
064100     MOVE "690-CLOSE-FILES" TO PARA-NAME.
064200     CLOSE ATTENDANCE-FILE
064300           MARKS-FILE
064400           ENROLLMENT-FILE
064500           REPORT-FILE
064600           ATRISK-FILE.
064700
064800 990-REPORT-FILE-ERROR.
064900     MOVE "990-REPORT-FILE-ERROR" TO PARA-NAME.
065000     DISPLAY 'ATMKRPT1 *** ' ERR-MSG-DATA1 ERR-MSG-DATA2.
065100     DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'.
065200     MOVE 16 TO RETURN-CODE.
065300     PERFORM 690-CLOSE-FILES.
065400     GOBACK.
